000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040 PROGRAM-ID.     RWTCMPR0.
000050 AUTHOR.         P J LACHLAN.
000060 INSTALLATION.   RAIL FREIGHT SETTLEMENTS - APPLICATIONS.
000070 DATE-WRITTEN.   04 MAR 1991.
000080 DATE-COMPILED.
000090 SECURITY.       INTERNAL USE ONLY.
000100*
000110*DESCRIPTION : THIS PROGRAM IS A COMMON MODULE TO COMPARE ONE
000120*              CANDIDATE RAIL ROUTE (RECORD I) AGAINST AN EARLIER
000130*              CANDIDATE RAIL ROUTE (RECORD J) AND DECIDE WHETHER
000140*              THE TWO ARE THE SAME ROUTE WITH SOMETHING CHANGED.
000150*              CALLED ONCE PER (I,J) PAIR FROM RWTMCLSF'S
000160*              BACKWARD SCAN.
000170*
000180*****************************************************************
000190* HISTORY OF MODIFICATION:
000200*****************************************************************
000210* -NONE-  04/03/1991 PJL    - INITIAL VERSION.  COMPARES TWO
000220*                             CONSIGNMENT NOTE HEADERS ON
000230*                             DEPARTURE/DESTINATION STATION AND
000240*                             CONSIGNEE OKPO ONLY, NO THRESHOLD.
000250* RF9214  19/07/1993 PJL    - ADD SHIPPER OKPO TO THE COMPARISON.
000260* RF9311  11/02/1994 MKH    - WAGON TYPE WAS BEING COMPARED AS
000270*                             PART OF THE KEY.  REMOVED - LEADS TO
000280*                             FALSE NON-MATCHES WHEN A WAGON IS
000290*                             SWAPPED BUT THE ROUTE IS THE SAME.
000300* RF9522  30/08/1995 PJL    - TARIFF PAYER ADDED AS A FIFTH KEY
000310*                             FIELD.  THRESHOLD INTRODUCED - A
000320*                             MATCH NOW NEEDS 3 OF 5 KEYS EQUAL
000330*                             RATHER THAN ALL OF THEM.
000340* RF9804  11/12/1998 MKH    - Y2K: ROUTE-MIN-DATE COMPARISON WAS
000350*                             TAKING THE LAST 2 DIGITS OF THE
000360*                             YEAR ONLY.  NOW COMPARES THE FULL
000370*                             10-BYTE ISO DATE AS TEXT.
000380* RF0206  03/04/2003 SVT    - STATION CODE WIDTH INCREASED FROM
000390*                             4 TO 5 TO MATCH THE NEW MPS CODING
000400*                             SCHEME.  COPYBOOK RWTLDA CHANGED.
000410* RF0917  21/06/2009 SVT    - OLD ROUTE NUMBER / CHANGED FIELD
000420*                             LIST NOW RECORDED ON THE FIRST
000430*                             QUALIFYING EARLIER ROUTE FOUND,
000440*                             EVEN WHEN THE STATION CODES THAT
000450*                             ROUTE DON'T MATCH (PREVIOUSLY ONLY
000460*                             RECORDED ON THE EVENTUAL MATCH).
000470* RF1604  14/11/2016 DKO    - RENAMED FROM RWTVCOMP TO RWTCMPR0
000480*                             WHEN THE CONSIGNMENT VALIDATION
000490*                             SUITE WAS SPLIT OUT OF THIS MODULE.
000500* RWT0004 16/10/2025 PJL    - NEW ROUTES PRJ PHASE 1
000510*                           - RETIRED THE OLD 4/5-FIELD CASCADE
000520*                             (EXACT-5, 4-OF-5, STATION CHANGE,
000530*                             SINGLE STATION CHANGE) IN FAVOUR OF
000540*                             THE SIMPLE R1-R6 THRESHOLD RULE
000550*                             BELOW.  SEE TICKET FOR BACKGROUND -
000560*                             THE CASCADE'S 4TH TIER WAS FLAGGING
000570*                             TOO MANY GENUINELY NEW ROUTES AS
000580*                             CHANGES.
000590* RWT0012 27/10/2025 SKT    - NEW ROUTES PRJ PHASE 1
000600*                           - R4 PROVENANCE FIELDS ARE NOW OWNED
000610*                             BY THE CALLER (RWTC-OLD-ROUTE-FILLED
000620*                             IN RWTLDA) SO THEY SURVIVE ACROSS
000630*                             THE WHOLE BACKWARD SCAN FOR ONE I.
000635* RWT0018 07/11/2025 SKT    - NEW ROUTES PRJ PHASE 1
000636*                           - LINKAGE SECTION NOW WRAPS RWTLDA IN
000637*                             01 LK-COMPARE-PARM AND THE USING
000638*                             CLAUSE PASSES THAT ONE GROUP,
000639*                             MATCHING RWTMCLSF'S CALL SIDE.
000640*****************************************************************
000650*
000660*    R1 - DIFFERENT DATE:  ROUTE-MIN-DATE(I) = ROUTE-MIN-DATE(J)
000670*         MEANS NO MATCH - TWO ROUTES STARTING THE SAME DAY ARE
000680*         NEVER RELATED.
000690*    R2 - SAME DIRECTION:  TYPE-OF-TRANSPORTATION MUST AGREE.
000700*    R3 - THRESHOLD:  AT LEAST RWTP-KEY-THRESHOLD OF THE 5 KEY
000710*         FIELDS MUST BE EQUAL.
000720*    R4 - PROVENANCE SIDE EFFECT:  FIRST QUALIFYING J FILLS THE
000730*         OLD-* FIELDS, EVEN IF R5 THEN FAILS.
000740*    R5 - VERDICT:  BOTH STATION CODES MUST MATCH FOR THE PAIR TO
000750*         BE THE SAME ROUTE.
000760*    R6 - DEFAULT:  NO R5 MATCH FOUND ANYWHERE IN THE SCAN LEAVES
000770*         THE ROUTE "NEW" - HANDLED BY THE CALLER, NOT HERE.
000780*
000790 ENVIRONMENT DIVISION.
000800 CONFIGURATION SECTION.
000810 SOURCE-COMPUTER. IBM-AS400.
000820 OBJECT-COMPUTER. IBM-AS400.
000830 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000840                  UPSI-0 IS UPSI-SWITCH-0
000850                    ON  STATUS IS U0-ON
000860                    OFF STATUS IS U0-OFF.
000870*
000880 DATA DIVISION.
000890 WORKING-STORAGE SECTION.
000900*
000910 01  F                              PIC X(24) VALUE
000920     "** PROGRAM RWTCMPR0 **".
000930*
000940 01  WS-CONTROL-SWITCHES.
000950     05  WS-CONTINUE-SW             PIC X(01) VALUE "Y".
000960         88  WS-CONTINUE-YES                  VALUE "Y".
000970         88  WS-CONTINUE-NO                   VALUE "N".
000980     05  WS-FIRST-CHANGE-SW         PIC X(01) VALUE "Y".
000990         88  WS-FIRST-CHANGE-YES              VALUE "Y".
000995         88  WS-FIRST-CHANGE-NO                VALUE "N".
000997     05  FILLER                     PIC X(02).
001000*
001020 01  WS-SUBSCRIPTS.
001025     05  WS-SUB                     PIC 9(01) COMP.
001027     05  FILLER                     PIC X(01).
001030*
001050 01  WS-KEY-MATCH-FLAGS.
001060     05  WS-KEY-MATCH-TAB           PIC X(05).
001070     05  WS-KEY-MATCH-ENTRY REDEFINES WS-KEY-MATCH-TAB
001080                                    OCCURS 5 TIMES
001090                                    PIC X(01).
001100*
001110 01  WS-OLD-KEY-VALUE               PIC X(40).
001120*        J'S DISPLAY VALUE FOR THE KEY FIELD BEING APPENDED TO
001130*        OLD-VALUE-FIELD BY D100 - RESIZED TO THE WIDEST OF THE
001140*        FIVE DISPLAY FIELDS (PAYER-UNIFIED, X(40)).
001150*
001160 01  WS-DATE-DISPLAY-WORK.
001170     05  WS-DDW-DATE                PIC X(10).
001180     05  WS-DDW-DATE-PARTS REDEFINES WS-DDW-DATE.
001190         10  WS-DDW-CCYY             PIC X(04).
001200         10  FILLER                  PIC X(01).
001210         10  WS-DDW-MM               PIC X(02).
001220         10  FILLER                  PIC X(01).
001230         10  WS-DDW-DD                PIC X(02).
001240*
001250 01  WS-ABEND-INFO.
001260     05  WS-ABEND-LINE              PIC X(80).
001270     05  WS-ABEND-FIELDS REDEFINES WS-ABEND-LINE.
001280         10  WS-ABEND-PGM            PIC X(08).
001290         10  FILLER                  PIC X(02).
001300         10  WS-ABEND-PARA           PIC X(30).
001310         10  FILLER                  PIC X(02).
001320         10  WS-ABEND-RSN             PIC X(38).
001330*
001340     COPY RWTPARM.
001350*
001360 LINKAGE SECTION.
001370*
001380 01  LK-COMPARE-PARM.
001381*    RWT0018 07/11/25 SKT - WRAPPED THE RWTLDA COPY IN THIS 01 -
001382*                           THE COPYBOOK'S FOUR GROUPS START AT
001383*                           05 AND CANNOT STAND AS THE FIRST
001384*                           ENTRY IN LINKAGE SECTION ON THEIR OWN.
001385     COPY RWTLDA.
001390*
001400*****************************************************************
001410 PROCEDURE DIVISION USING LK-COMPARE-PARM.
001450*****************************************************************
001460 MAIN-MODULE.
001470     PERFORM A000-START-PROGRAM-ROUTINE
001480        THRU A999-START-PROGRAM-ROUTINE-EX.
001490     PERFORM B000-MAIN-PROCESSING
001500        THRU B999-MAIN-PROCESSING-EX.
001510     PERFORM Z000-END-PROGRAM-ROUTINE
001520        THRU Z999-END-PROGRAM-ROUTINE-EX.
001530 GOBACK.
001540*
001550*----------------------------------------------------------------*
001560 A000-START-PROGRAM-ROUTINE.
001570*----------------------------------------------------------------*
001580     MOVE "N" TO RWTC-MATCH-IND.
001590     MOVE ZERO TO RWTC-MATCH-COUNT.
001600     MOVE SPACES TO RWTC-KEY-MATCH-TAB.
001610     SET WS-CONTINUE-YES TO TRUE.
001620     SET WS-FIRST-CHANGE-YES TO TRUE.
001630*
001640 A999-START-PROGRAM-ROUTINE-EX.
001650     EXIT.
001660*
001670*----------------------------------------------------------------*
001680 B000-MAIN-PROCESSING.
001690*----------------------------------------------------------------*
001700     PERFORM C100-CHECK-SAME-DATE
001710        THRU C199-CHECK-SAME-DATE-EX.
001720     IF WS-CONTINUE-YES
001730        PERFORM C200-CHECK-DIRECTION
001740           THRU C299-CHECK-DIRECTION-EX
001750     END-IF.
001760     IF WS-CONTINUE-YES
001770        PERFORM C300-COUNT-MATCHING-KEYS
001780           THRU C399-COUNT-MATCHING-KEYS-EX
001790     END-IF.
001800     IF WS-CONTINUE-YES
001810        PERFORM C400-RECORD-OLD-ROUTE-VALUES
001820           THRU C499-RECORD-OLD-ROUTE-VALUES-EX
001830        PERFORM C500-CHECK-STATIONS-MATCH
001840           THRU C599-CHECK-STATIONS-MATCH-EX
001850     END-IF.
001860*
001870 B999-MAIN-PROCESSING-EX.
001880     EXIT.
001890*
001900*----------------------------------------------------------------*
001910* R1 - TWO ROUTES STARTING THE SAME DAY ARE NEVER RELATED.
001920*----------------------------------------------------------------*
001930 C100-CHECK-SAME-DATE.
001940     IF RWTC-I-ROUTE-MIN-DATE = RWTC-J-ROUTE-MIN-DATE
001950        MOVE "N" TO RWTC-MATCH-IND
001960        SET WS-CONTINUE-NO TO TRUE
001970     END-IF.
001980*
001990 C199-CHECK-SAME-DATE-EX.
002000     EXIT.
002010*
002020*----------------------------------------------------------------*
002030* R2 - BOTH ROUTES MUST BE THE SAME TRANSPORT DIRECTION.
002040*----------------------------------------------------------------*
002050 C200-CHECK-DIRECTION.
002060     IF RWTC-I-TYPE-OF-TRANSPORTATION NOT =
002070                           RWTC-J-TYPE-OF-TRANSPORTATION
002080        MOVE "N" TO RWTC-MATCH-IND
002090        SET WS-CONTINUE-NO TO TRUE
002100     END-IF.
002110*
002120 C299-CHECK-DIRECTION-EX.
002130     EXIT.
002140*
002150*----------------------------------------------------------------*
002160* R3 - AT LEAST RWTP-KEY-THRESHOLD OF THE 5 KEY FIELDS MUST BE
002170*      EQUAL BETWEEN I AND J.
002180*----------------------------------------------------------------*
002190 C300-COUNT-MATCHING-KEYS.
002200     PERFORM D200-CHECK-ONE-KEY
002210        THRU D299-CHECK-ONE-KEY-EX
002220        VARYING WS-SUB FROM 1 BY 1
002230           UNTIL WS-SUB > RWTP-KEY-FIELD-COUNT.
002240     IF RWTC-MATCH-COUNT < RWTP-KEY-THRESHOLD
002250        MOVE "N" TO RWTC-MATCH-IND
002260        SET WS-CONTINUE-NO TO TRUE
002270     END-IF.
002280*
002290 C399-COUNT-MATCHING-KEYS-EX.
002300     EXIT.
002310*
002320*----------------------------------------------------------------*
002330* R4 - FIRST QUALIFYING J WINS, EVEN IF R5 THEN FAILS.  THE
002340*      "ALREADY SET" FLAG BELONGS TO THE CALLER AND SPANS THE
002350*      WHOLE BACKWARD SCAN FOR ONE I.
002360*----------------------------------------------------------------*
002370 C400-RECORD-OLD-ROUTE-VALUES.
002380     IF RWTC-OLD-ROUTE-NOT-YET-SET
002390        MOVE RWTC-J-TEXT-ROUTE-NUMBER
002400          TO RWTC-OLD-TEXT-ROUTE-NUMBER
002410        MOVE SPACES TO RWTC-CHANGED-FIELD
002420        MOVE SPACES TO RWTC-OLD-VALUE-FIELD
002430        SET WS-FIRST-CHANGE-YES TO TRUE
002440        PERFORM D100-APPEND-CHANGED-KEY
002450           THRU D199-APPEND-CHANGED-KEY-EX
002460           VARYING WS-SUB FROM 1 BY 1
002470              UNTIL WS-SUB > RWTP-KEY-FIELD-COUNT
002480        SET RWTC-OLD-ROUTE-ALREADY-SET TO TRUE
002490     END-IF.
002500*
002510 C499-RECORD-OLD-ROUTE-VALUES-EX.
002520     EXIT.
002530*
002540*----------------------------------------------------------------*
002550* R5 - THE PAIR IS THE SAME ROUTE ONLY IF BOTH STATION CODES
002560*      AGREE; R6 (DEFAULT "NEW") IS LEFT TO THE CALLER.
002570*----------------------------------------------------------------*
002580 C500-CHECK-STATIONS-MATCH.
002590     IF RWTC-I-DEPARTURE-STATION-CODE =
002600                              RWTC-J-DEPARTURE-STATION-CODE
002610        AND RWTC-I-DESTINATION-STATION-CODE =
002620                              RWTC-J-DESTINATION-STATION-CODE
002630        MOVE "Y" TO RWTC-MATCH-IND
002640     ELSE
002650        MOVE "N" TO RWTC-MATCH-IND
002660     END-IF.
002670*
002680 C599-CHECK-STATIONS-MATCH-EX.
002690     EXIT.
002700*
002710*----------------------------------------------------------------*
002720* D100 - APPENDS ONE CHANGED KEY NAME / OLD DISPLAY VALUE PAIR.
002730*        CALLED ONLY FOR KEYS RECORDED AS "N" (DIFFERENT) IN
002740*        WS-KEY-MATCH-ENTRY.  KEY ORDER FOLLOWS RWTP-KEY-NAME.
002750*----------------------------------------------------------------*
002760 D100-APPEND-CHANGED-KEY.
002770     IF WS-KEY-MATCH-ENTRY (WS-SUB) = "N"
002780        EVALUATE WS-SUB
002790           WHEN 1
002800              MOVE RWTC-J-DEPARTURE-STATION-NAME
002810                TO WS-OLD-KEY-VALUE
002820           WHEN 2
002830              MOVE RWTC-J-DESTINATION-STATION-NAME
002840                TO WS-OLD-KEY-VALUE
002850           WHEN 3
002860              MOVE RWTC-J-PAYER-UNIFIED TO WS-OLD-KEY-VALUE
002870           WHEN 4
002880              MOVE RWTC-J-SHIPPER-NAME TO WS-OLD-KEY-VALUE
002890           WHEN 5
002900              MOVE RWTC-J-CONSIGNEE-NAME TO WS-OLD-KEY-VALUE
002910        END-EVALUATE
002920        IF WS-FIRST-CHANGE-YES
002930           STRING RWTP-KEY-NAME (WS-SUB) DELIMITED BY SPACE
002940              INTO RWTC-CHANGED-FIELD
002950           STRING WS-OLD-KEY-VALUE DELIMITED BY SPACE
002960              INTO RWTC-OLD-VALUE-FIELD
002970           SET WS-FIRST-CHANGE-NO TO TRUE
002980        ELSE
002990           STRING RWTC-CHANGED-FIELD DELIMITED BY SPACE
003000              ", " DELIMITED BY SIZE
003010              RWTP-KEY-NAME (WS-SUB) DELIMITED BY SPACE
003020              INTO RWTC-CHANGED-FIELD
003030           STRING RWTC-OLD-VALUE-FIELD DELIMITED BY SPACE
003040              ", " DELIMITED BY SIZE
003050              WS-OLD-KEY-VALUE DELIMITED BY SPACE
003060              INTO RWTC-OLD-VALUE-FIELD
003070        END-IF
003080     END-IF.
003090*
003100 D199-APPEND-CHANGED-KEY-EX.
003110     EXIT.
003120*
003130*----------------------------------------------------------------*
003140* D200 - COMPARES ONE OF THE 5 KEY FIELDS BETWEEN I AND J AND
003150*        TALLIES RWTC-MATCH-COUNT.
003160*----------------------------------------------------------------*
003170 D200-CHECK-ONE-KEY.
003180     EVALUATE WS-SUB
003190        WHEN 1
003200           IF RWTC-I-DEPARTURE-STATION-CODE =
003210              RWTC-J-DEPARTURE-STATION-CODE
003220              MOVE "Y" TO WS-KEY-MATCH-ENTRY (WS-SUB)
003230           ELSE
003240              MOVE "N" TO WS-KEY-MATCH-ENTRY (WS-SUB)
003250           END-IF
003260        WHEN 2
003270           IF RWTC-I-DESTINATION-STATION-CODE =
003280              RWTC-J-DESTINATION-STATION-CODE
003290              MOVE "Y" TO WS-KEY-MATCH-ENTRY (WS-SUB)
003300           ELSE
003310              MOVE "N" TO WS-KEY-MATCH-ENTRY (WS-SUB)
003320           END-IF
003330        WHEN 3
003340           IF RWTC-I-PAYER-UNIFIED = RWTC-J-PAYER-UNIFIED
003350              MOVE "Y" TO WS-KEY-MATCH-ENTRY (WS-SUB)
003360           ELSE
003370              MOVE "N" TO WS-KEY-MATCH-ENTRY (WS-SUB)
003380           END-IF
003390        WHEN 4
003400           IF RWTC-I-SHIPPER-OKPO = RWTC-J-SHIPPER-OKPO
003410              MOVE "Y" TO WS-KEY-MATCH-ENTRY (WS-SUB)
003420           ELSE
003430              MOVE "N" TO WS-KEY-MATCH-ENTRY (WS-SUB)
003440           END-IF
003450        WHEN 5
003460           IF RWTC-I-CONSIGNEE-OKPO = RWTC-J-CONSIGNEE-OKPO
003470              MOVE "Y" TO WS-KEY-MATCH-ENTRY (WS-SUB)
003480           ELSE
003490              MOVE "N" TO WS-KEY-MATCH-ENTRY (WS-SUB)
003500           END-IF
003510     END-EVALUATE.
003520     IF WS-KEY-MATCH-ENTRY (WS-SUB) = "Y"
003530        ADD 1 TO RWTC-MATCH-COUNT
003540     END-IF.
003550*
003560 D299-CHECK-ONE-KEY-EX.
003570     EXIT.
003580*
003590*----------------------------------------------------------------*
003600 Z000-END-PROGRAM-ROUTINE.
003610*----------------------------------------------------------------*
003620     CONTINUE.
003630*
003640 Z999-END-PROGRAM-ROUTINE-EX.
003650     EXIT.
003660*
003670*----------------------------------------------------------------*
003680 Y900-ABNORMAL-TERMINATION.
003690*----------------------------------------------------------------*
003700     MOVE "RWTCMPR0" TO WS-ABEND-PGM.
003710     SET UPSI-SWITCH-0 TO ON.
003720     DISPLAY WS-ABEND-LINE.
003730     GOBACK.
