000010*****************************************************************
000020* COPYBOOK      RWTPARM
000030* RAIL ROUTE STAGING - SHARED CLASSIFICATION PARAMETERS
000040*****************************************************************
000050* HISTORY OF MODIFICATION:
000060*****************************************************************
000070* RWT0001 14/10/25 PJL - NEW ROUTES PRJ PHASE 1
000080*                      - INITIAL VERSION, LIFTED THE MATCH
000090*                        THRESHOLD OUT OF RWTCMPR0 SO RWTMCLSF
000100*                        AND RWTCMPR0 SHARE ONE COPY OF IT.
000110* RWT0014 02/11/25 SKT - NEW ROUTES PRJ PHASE 1
000120*                      - ADDED RWTP-KEY-NAME-TABLE SO THE
000130*                        CHANGED-FIELD / OLD-VALUE-FIELD NAME
000140*                        ORDER IS MAINTAINED IN ONE PLACE ONLY.
000141* RWT0018 07/11/25 SKT - NEW ROUTES PRJ PHASE 1
000142*                      - RWTP-KEY-NAME-TABLE HAD NO REDEFINES
000143*                        BACK TO RWTP-KEY-NAME-VALUES, SO THE
000144*                        NAMES WERE NEVER ACTUALLY THERE.  TIED
000145*                        THEM TOGETHER AND WIDENED X(20) TO
000146*                        X(25) FOR THE TWO LONGER NAMES.
000150*****************************************************************
000160*
000170 01  RWTP-PARAMETERS.
000180     05  RWTP-KEY-FIELD-COUNT       PIC 9(01) COMP VALUE 5.
000190*                                  NUMBER OF KEY FIELDS COMPARED
000200*                                  PER ROUTE PAIR (SEE RWTCMPR0).
000210     05  RWTP-KEY-THRESHOLD         PIC 9(01) COMP VALUE 3.
000220*                                  MIN-MATCHING-KEY-THRESHOLD -
000230*                                  MINIMUM NUMBER OF THE 5 KEY
000240*                                  FIELDS THAT MUST BE EQUAL FOR
000250*                                  TWO ROUTES TO BE RELATED.
000260     05  RWTP-CATEGORY-NEW          PIC X(20) VALUE
000270         "Новый маршрут".
000280*                                  CATEGORY-ROUTE VALUE FOR A
000290*                                  FIRST-SEEN ROUTE.
000300     05  RWTP-CATEGORY-CHANGED      PIC X(20) VALUE
000310         "Изменение в маршруте".
000320*                                  CATEGORY-ROUTE VALUE FOR A
000330*                                  ROUTE THAT MATCHED AN EARLIER
000340*                                  ONE ON R1-R5 BELOW.
000350     05  FILLER                     PIC X(06).
000360*
000370*****************************************************************
000380* KEY FIELD NAME TABLE - FIXED ORDER USED BY RWTCMPR0 WHEN IT
000390* BUILDS CHANGED-FIELD AND OLD-VALUE-FIELD.  SUBSCRIPT 1-5 BELOW
000400* MATCHES RWTC-KEY-MATCH-TAB (1-5) IN RWTLDA.
000410*****************************************************************
000420*
000430 01  RWTP-KEY-NAME-VALUES.
000440     05  FILLER PIC X(25) VALUE "DEPARTURE-STATION-CODE".
000450     05  FILLER PIC X(25) VALUE "DESTINATION-STATION-CODE".
000460     05  FILLER PIC X(25) VALUE "PAYER-UNIFIED".
000470     05  FILLER PIC X(25) VALUE "SHIPPER-OKPO".
000480     05  FILLER PIC X(25) VALUE "CONSIGNEE-OKPO".
000490*
000500 01  RWTP-KEY-NAME-TABLE REDEFINES RWTP-KEY-NAME-VALUES.
000501*    RWT0018 07/11/25 SKT - TABLE NOW REDEFINES THE VALUES
000502*                           RECORD ABOVE - IT WAS TWO SEPARATE
000503*                           01-LEVELS WITH NOTHING TYING THEM
000504*                           TOGETHER, SO RWTP-KEY-NAME WAS
000505*                           ALWAYS SPACES.  ALSO WIDENED X(20)
000506*                           TO X(25) - "DESTINATION-STATION-
000507*                           CODE" RUNS 24 BYTES AND WAS BEING
000508*                           TRUNCATED.
000510     05  RWTP-KEY-NAME OCCURS 5 TIMES PIC X(25).
