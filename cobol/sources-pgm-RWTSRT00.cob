000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040 PROGRAM-ID.     RWTSRT00.
000050 AUTHOR.         P J LACHLAN.
000060 INSTALLATION.   RAIL FREIGHT SETTLEMENTS - APPLICATIONS.
000070 DATE-WRITTEN.   11 MAR 1991.
000080 DATE-COMPILED.
000090 SECURITY.       INTERNAL USE ONLY.
000100*
000110*DESCRIPTION : THIS PROGRAM IS THE "PREPARE" STEP FOR THE ROUTE
000120*              CLASSIFIER.  GIVEN THE IN-MEMORY CANDIDATE ROUTE
000130*              TABLE BUILT BY RWTMCLSF, IT DERIVES A NUMERIC
000140*              DATE AND A NUMERIC ROUTE NUMBER FOR EACH ROW,
000150*              INITIALIZES THE OUTPUT-SIDE FIELDS, AND SORTS THE
000160*              TABLE IN PLACE ASCENDING BY (DATE, ROUTE NUMBER).
000170*
000180*****************************************************************
000190* HISTORY OF MODIFICATION:
000200*****************************************************************
000210* -NONE-  11/03/1991 PJL    - INITIAL VERSION.  SORTED THE DAILY
000220*                             RECONCILIATION QUEUE BY VALUE DATE
000230*                             AND SEQUENCE NUMBER USING THE SAME
000240*                             SELECTION SORT SHAPE AS BELOW.
000250* RF9803  02/11/1998 MKH    - Y2K: VALUE DATE WAS BEING REDUCED
000260*                             TO A 6-DIGIT YYMMDD SORT KEY.  NOW
000270*                             CARRIES THE FULL 4-DIGIT YEAR.
000280* RWT0006 18/10/2025 PJL    - NEW ROUTES PRJ PHASE 1
000290*                           - REPURPOSED FOR THE ROUTE TABLE.
000300*                             DATE KEY NOW BUILT FROM THE ROUTE-
000310*                             MIN-DATE REDEFINES IN RWTEREC, AND A
000320*                             SECOND SORT KEY WAS ADDED TO STRIP
000330*                             THE TRAILING INTEGER OFF THE TEXT
000340*                             ROUTE NUMBER.
000350* RWT0015 03/11/2025 SKT    - NEW ROUTES PRJ PHASE 1
000360*                           - CATEGORY-ROUTE / OLD-* FIELDS ARE
000370*                             NOW INITIALIZED HERE RATHER THAN BY
000380*                             THE CALLER, SO EVERY ROW LEAVES
000390*                             PREPARE IN A CONSISTENT STATE.
000400*****************************************************************
000410*
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER. IBM-AS400.
000450 OBJECT-COMPUTER. IBM-AS400.
000460 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000470                  UPSI-0 IS UPSI-SWITCH-0
000480                    ON  STATUS IS U0-ON
000490                    OFF STATUS IS U0-OFF.
000500*
000510 DATA DIVISION.
000520 WORKING-STORAGE SECTION.
000530*
000540 01  F                              PIC X(24) VALUE
000550     "** PROGRAM RWTSRT00 **".
000560*
000570 01  WS-SUBSCRIPTS.
000580     05  WS-SUB                     PIC 9(04) COMP.
000590     05  WS-SUB1                    PIC 9(04) COMP.
000600     05  WS-MIN-SUB                 PIC 9(04) COMP.
000605     05  FILLER                     PIC X(02).
000610*
000620 01  WS-DATE-WORK.
000630     05  WS-DW-DATE-PARTS.
000640         10  WS-DW-CCYY              PIC 9(04).
000650         10  WS-DW-MM                 PIC 9(02).
000660         10  WS-DW-DD                 PIC 9(02).
000670     05  WS-DW-DATE-NUM REDEFINES WS-DW-DATE-PARTS
000680                                    PIC 9(08).
000690*        THE FULL CCYYMMDD VALUE, LAID OVER THE SAME THREE BYTES
000700*        AS THE SEPARATE CCYY/MM/DD FIELDS ABOVE.
000710*
000720 01  WS-ROUTE-NUM-WORK.
000730     05  WS-RNW-END-POS             PIC 9(02) COMP.
000740     05  WS-RNW-START-POS           PIC 9(02) COMP.
000750     05  WS-RNW-DIGIT-LEN            PIC 9(02) COMP.
000760     05  WS-RNW-DIGITS               PIC 9(06).
000770     05  WS-RNW-DIGITS-R REDEFINES WS-RNW-DIGITS
000780                                    PIC X(06).
000790*
000800 01  WS-SWAP-BUFFER                  PIC X(678).
000810*
000820     COPY RWTPARM.
000830*
000840 LINKAGE SECTION.
000850*
000860 01  LK-ROUTE-COUNT                  PIC 9(04) COMP.
000870*
000880 01  LK-ROUTE-TABLE.
000890     COPY RWTTAB.
000900*
000910*****************************************************************
000920 PROCEDURE DIVISION USING LK-ROUTE-COUNT
000930                           LK-ROUTE-TABLE.
000940*****************************************************************
000950 MAIN-MODULE.
000960     PERFORM A000-START-PROGRAM-ROUTINE
000970        THRU A999-START-PROGRAM-ROUTINE-EX.
000980     PERFORM B000-MAIN-PROCESSING
000990        THRU B999-MAIN-PROCESSING-EX.
001000     PERFORM Z000-END-PROGRAM-ROUTINE
001010        THRU Z999-END-PROGRAM-ROUTINE-EX.
001020 GOBACK.
001030*
001040*----------------------------------------------------------------*
001050 A000-START-PROGRAM-ROUTINE.
001060*----------------------------------------------------------------*
001070     CONTINUE.
001080*
001090 A999-START-PROGRAM-ROUTINE-EX.
001100     EXIT.
001110*
001120*----------------------------------------------------------------*
001130 B000-MAIN-PROCESSING.
001140*----------------------------------------------------------------*
001150     PERFORM C100-DERIVE-SORT-FIELDS
001160        THRU C199-DERIVE-SORT-FIELDS-EX
001170        VARYING WS-SUB FROM 1 BY 1
001180           UNTIL WS-SUB > LK-ROUTE-COUNT.
001190     PERFORM C200-SORT-ROUTE-TABLE
001200        THRU C299-SORT-ROUTE-TABLE-EX.
001210*
001220 B999-MAIN-PROCESSING-EX.
001230     EXIT.
001240*
001250*----------------------------------------------------------------*
001260* DERIVES THE NUMERIC DATE KEY AND THE NUMERIC ROUTE-NUMBER KEY
001270* FOR ONE ROW, AND SETS THE OUTPUT-SIDE FIELDS TO THEIR PREPARE-
001280* TIME DEFAULT OF "NEW ROUTE, NOTHING CHANGED YET".
001290*----------------------------------------------------------------*
001300 C100-DERIVE-SORT-FIELDS.
001310     MOVE RWTE-RMD-CCYY (WS-SUB)    TO WS-DW-CCYY.
001320     MOVE RWTE-RMD-MM (WS-SUB)      TO WS-DW-MM.
001330     MOVE RWTE-RMD-DD (WS-SUB)      TO WS-DW-DD.
001340     MOVE WS-DW-DATE-NUM TO WS-RE-MIN-DATE-NUM (WS-SUB).
001350     PERFORM D100-STRIP-ROUTE-NUMBER
001360        THRU D199-STRIP-ROUTE-NUMBER-EX.
001370     MOVE RWTP-CATEGORY-NEW TO RWTE-CATEGORY-ROUTE (WS-SUB).
001380     MOVE SPACES TO RWTE-OLD-TEXT-ROUTE-NUMBER (WS-SUB)
001390                    RWTE-CHANGED-FIELD (WS-SUB)
001400                    RWTE-OLD-VALUE-FIELD (WS-SUB).
001410*
001420 C199-DERIVE-SORT-FIELDS-EX.
001430     EXIT.
001440*
001450*----------------------------------------------------------------*
001460* SELECTION SORT, ASCENDING BY (WS-RE-MIN-DATE-NUM,
001470* WS-RE-ROUTE-NUM-INT).  THE TABLE IS SMALL ENOUGH IN ANY ONE
001480* RUN (A SINGLE DAY'S FEED) THAT AN O(N**2) SORT IS ADEQUATE -
001490* SEE THE TICKET FOR THE VOLUMES CONSIDERED.
001500*----------------------------------------------------------------*
001510 C200-SORT-ROUTE-TABLE.
001520     IF LK-ROUTE-COUNT > 1
001530        PERFORM C210-SORT-ONE-PASS
001540           THRU C219-SORT-ONE-PASS-EX
001550           VARYING WS-SUB1 FROM 1 BY 1
001560              UNTIL WS-SUB1 > LK-ROUTE-COUNT - 1
001570     END-IF.
001580*
001590 C299-SORT-ROUTE-TABLE-EX.
001600     EXIT.
001610*
001620 C210-SORT-ONE-PASS.
001630     MOVE WS-SUB1 TO WS-MIN-SUB.
001640     PERFORM D200-FIND-MINIMUM-ENTRY
001650        THRU D299-FIND-MINIMUM-ENTRY-EX
001660        VARYING WS-SUB FROM WS-SUB1 BY 1
001670           UNTIL WS-SUB > LK-ROUTE-COUNT.
001680     IF WS-MIN-SUB NOT = WS-SUB1
001690        MOVE WS-ROUTE-ENTRY (WS-SUB1) TO WS-SWAP-BUFFER
001700        MOVE WS-ROUTE-ENTRY (WS-MIN-SUB)
001710           TO WS-ROUTE-ENTRY (WS-SUB1)
001720        MOVE WS-SWAP-BUFFER TO WS-ROUTE-ENTRY (WS-MIN-SUB)
001730     END-IF.
001740*
001750 C219-SORT-ONE-PASS-EX.
001760     EXIT.
001770*
001780*----------------------------------------------------------------*
001790* SPLITS THE TRAILING INTEGER OFF TEXT-ROUTE-NUMBER, E.G.
001800* "MARSHRUT_NO_4641" -> 4641, "M_1001" -> 1001.  A ROUTE NUMBER
001810* WITH NO TRAILING DIGITS SORTS AS ZERO.
001820*----------------------------------------------------------------*
001830 D100-STRIP-ROUTE-NUMBER.
001840     MOVE 20 TO WS-RNW-END-POS.
001850     PERFORM D110-BACK-OVER-SPACES
001860        THRU D119-BACK-OVER-SPACES-EX
001870        VARYING WS-RNW-END-POS FROM 20 BY -1
001880           UNTIL WS-RNW-END-POS = 0
001890              OR RWTE-TEXT-ROUTE-NUMBER (WS-SUB)
001900                    (WS-RNW-END-POS:1) NOT = SPACE.
001910     MOVE WS-RNW-END-POS TO WS-RNW-START-POS.
001920     PERFORM D120-BACK-OVER-DIGITS
001930        THRU D129-BACK-OVER-DIGITS-EX
001940        VARYING WS-RNW-START-POS FROM WS-RNW-END-POS BY -1
001950           UNTIL WS-RNW-START-POS = 0
001960              OR RWTE-TEXT-ROUTE-NUMBER (WS-SUB)
001970                    (WS-RNW-START-POS:1) NOT NUMERIC.
001980     COMPUTE WS-RNW-DIGIT-LEN =
001990        WS-RNW-END-POS - WS-RNW-START-POS.
002000     MOVE ZERO TO WS-RE-ROUTE-NUM-INT (WS-SUB).
002010     IF WS-RNW-DIGIT-LEN > 0
002020        MOVE SPACES TO WS-RNW-DIGITS-R
002030        MOVE RWTE-TEXT-ROUTE-NUMBER (WS-SUB)
002040           (WS-RNW-START-POS + 1 : WS-RNW-DIGIT-LEN)
002050              TO WS-RNW-DIGITS
002060        MOVE WS-RNW-DIGITS TO WS-RE-ROUTE-NUM-INT (WS-SUB)
002070     END-IF.
002080*
002090 D199-STRIP-ROUTE-NUMBER-EX.
002100     EXIT.
002110*
002120 D110-BACK-OVER-SPACES.
002130     CONTINUE.
002140*
002150 D119-BACK-OVER-SPACES-EX.
002160     EXIT.
002170*
002180 D120-BACK-OVER-DIGITS.
002190     CONTINUE.
002200*
002210 D129-BACK-OVER-DIGITS-EX.
002220     EXIT.
002230*
002240*----------------------------------------------------------------*
002250* FINDS THE SUBSCRIPT OF THE LOWEST-KEYED ROW IN WS-SUB1..
002260* LK-ROUTE-COUNT, LEAVING IT IN WS-MIN-SUB.
002270*----------------------------------------------------------------*
002280 D200-FIND-MINIMUM-ENTRY.
002290     IF WS-RE-MIN-DATE-NUM (WS-SUB) <
002300        WS-RE-MIN-DATE-NUM (WS-MIN-SUB)
002310        MOVE WS-SUB TO WS-MIN-SUB
002320     ELSE
002330        IF WS-RE-MIN-DATE-NUM (WS-SUB) =
002340           WS-RE-MIN-DATE-NUM (WS-MIN-SUB)
002350           AND WS-RE-ROUTE-NUM-INT (WS-SUB) <
002360               WS-RE-ROUTE-NUM-INT (WS-MIN-SUB)
002370           MOVE WS-SUB TO WS-MIN-SUB
002380        END-IF
002390     END-IF.
002400*
002410 D299-FIND-MINIMUM-ENTRY-EX.
002420     EXIT.
002430*
002440*----------------------------------------------------------------*
002450 Z000-END-PROGRAM-ROUTINE.
002460*----------------------------------------------------------------*
002470     CONTINUE.
002480*
002490 Z999-END-PROGRAM-ROUTINE-EX.
002500     EXIT.
002510*
002520*----------------------------------------------------------------*
002530 Y900-ABNORMAL-TERMINATION.
002540*----------------------------------------------------------------*
002550     SET UPSI-SWITCH-0 TO ON.
002560     GOBACK.
