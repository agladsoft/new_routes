000010*****************************************************************
000020* COPYBOOK      RWTTAB
000030* RAIL ROUTE STAGING - IN-MEMORY CANDIDATE ROUTE TABLE
000040*****************************************************************
000050* I-O FORMAT: WS-ROUTE-ENTRY (OCCURS RWTT-MAX-ROUTES TIMES)
000060* BUILT BY RWTMCLSF FROM FILE RWTIN, SORTED IN PLACE BY RWTSRT00,
000070* WALKED BY RWTMCLSF/RWTCMPR0 DURING THE ANALYZE STEP.
000080*****************************************************************
000090* HISTORY OF MODIFICATION:
000100*****************************************************************
000110* RWT0005 17/10/25 PJL - NEW ROUTES PRJ PHASE 1
000120*                      - INITIAL VERSION.
000130* RWT0013 28/10/25 SKT - NEW ROUTES PRJ PHASE 1
000140*                      - ADDED RWTT-ROUTE-COUNT AS A SEPARATE
000150*                        LINKAGE PARAMETER SO RWTSRT00 KNOWS HOW
000160*                        FAR INTO THE TABLE TO SORT.
000170*****************************************************************
000180*
000190 05  WS-ROUTE-ENTRY OCCURS 5000 TIMES
000200                     INDEXED BY WS-ROUTE-ENTRY-NX.
000210     10  WS-RE-DATA.
000220         COPY RWTEREC.
000230     10  WS-RE-MIN-DATE-NUM       PIC 9(08) COMP.
000240*        ROUTE-MIN-DATE AS A PURE CCYYMMDD NUMBER - BUILT BY
000250*        RWTSRT00, PRIMARY SORT KEY.
000260     10  WS-RE-ROUTE-NUM-INT      PIC 9(06) COMP.
000270*        TRAILING INTEGER STRIPPED OUT OF TEXT-ROUTE-NUMBER BY
000280*        RWTSRT00, SECONDARY SORT KEY.
000290     10  FILLER                  PIC X(04).
