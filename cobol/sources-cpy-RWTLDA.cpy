000010*****************************************************************
000020* COPYBOOK      RWTLDA
000030* RAIL ROUTE STAGING - RWTCMPR0 CALL PARAMETER RECORD
000040*****************************************************************
000050* I-O FORMAT: RWTC-COMPARE-PARM
000060* PASSED USING BY RWTMCLSF TO RWTCMPR0 - ONE CALL PER (I,J) PAIR
000070* IN THE BACKWARD SCAN.  RWTC-OLD-ROUTE-FILLED IS OWNED BY THE
000080* CALLER AND MUST BE RESET TO "N" ONLY WHEN I CHANGES - SEE R4.
000090*****************************************************************
000100* HISTORY OF MODIFICATION:
000110*****************************************************************
000120* RWT0003 15/10/25 PJL - NEW ROUTES PRJ PHASE 1
000130*                      - INITIAL VERSION.
000140* RWT0011 24/10/25 PJL - NEW ROUTES PRJ PHASE 1
000150*                      - SPLIT RWTC-KEY-MATCH-TAB OUT OF
000160*                        RWTC-RESULT SO RWTCMPR0 COULD REDEFINE
000170*                        IT ONTO NAMED FLAGS PER KEY FIELD.
000180*****************************************************************
000190*
000200 05  RWTC-ROUTE-I-KEY.
000210*        THE LATER ROUTE (RECORD I) IN THE PAIR BEING COMPARED.
000220     10  RWTC-I-TYPE-OF-TRANSPORTATION PIC X(20).
000230     10  RWTC-I-TEXT-ROUTE-NUMBER      PIC X(20).
000240     10  RWTC-I-ROUTE-MIN-DATE         PIC X(10).
000250     10  RWTC-I-DEPARTURE-STATION-CODE PIC X(05).
000260     10  RWTC-I-DEPARTURE-STATION-NAME PIC X(30).
000270     10  RWTC-I-DESTINATION-STATION-CODE PIC X(05).
000280     10  RWTC-I-DESTINATION-STATION-NAME PIC X(30).
000290     10  RWTC-I-PAYER-UNIFIED          PIC X(40).
000300     10  RWTC-I-SHIPPER-OKPO            PIC X(12).
000310     10  RWTC-I-SHIPPER-NAME            PIC X(30).
000320     10  RWTC-I-CONSIGNEE-OKPO          PIC X(12).
000330     10  RWTC-I-CONSIGNEE-NAME          PIC X(30).
000340     10  FILLER                        PIC X(03).
000350*
000360 05  RWTC-ROUTE-J-KEY.
000370*        THE EARLIER ROUTE (RECORD J) IN THE PAIR BEING COMPARED.
000380     10  RWTC-J-TYPE-OF-TRANSPORTATION PIC X(20).
000390     10  RWTC-J-TEXT-ROUTE-NUMBER      PIC X(20).
000400     10  RWTC-J-ROUTE-MIN-DATE         PIC X(10).
000410     10  RWTC-J-DEPARTURE-STATION-CODE PIC X(05).
000420     10  RWTC-J-DEPARTURE-STATION-NAME PIC X(30).
000430     10  RWTC-J-DESTINATION-STATION-CODE PIC X(05).
000440     10  RWTC-J-DESTINATION-STATION-NAME PIC X(30).
000450     10  RWTC-J-PAYER-UNIFIED          PIC X(40).
000460     10  RWTC-J-SHIPPER-OKPO            PIC X(12).
000470     10  RWTC-J-SHIPPER-NAME            PIC X(30).
000480     10  RWTC-J-CONSIGNEE-OKPO          PIC X(12).
000490     10  RWTC-J-CONSIGNEE-NAME          PIC X(30).
000500     10  FILLER                        PIC X(03).
000510*
000520 05  RWTC-RESULT.
000530*        SET BY RWTCMPR0 ON EVERY CALL.
000540     10  RWTC-MATCH-IND                PIC X(01).
000550         88  RWTC-MATCH-YES                    VALUE "Y".
000560         88  RWTC-MATCH-NO                     VALUE "N".
000570     10  RWTC-MATCH-COUNT              PIC 9(01) COMP.
000580*        HOW MANY OF THE 5 KEY FIELDS WERE EQUAL (R3).
000590     10  RWTC-KEY-MATCH-TAB            PIC X(05).
000600*        ONE BYTE PER KEY FIELD, FIXED ORDER - "Y" = EQUAL,
000610*        "N" = DIFFERENT.  SEE RWTCMPR0 FOR THE NAMED REDEFINES.
000620     10  FILLER                        PIC X(03).
000630*
000640 05  RWTC-PROVENANCE.
000650*        OWNED BY THE CALLER ACROSS THE WHOLE J-LOOP FOR ONE I -
000660*        RWTCMPR0 ONLY FILLS THESE IN WHEN RWTC-OLD-ROUTE-FILLED
000670*        IS STILL "N" (R4).  RESET BY RWTMCLSF WHEN I ADVANCES.
000680     10  RWTC-OLD-ROUTE-FILLED         PIC X(01).
000690         88  RWTC-OLD-ROUTE-ALREADY-SET        VALUE "Y".
000700         88  RWTC-OLD-ROUTE-NOT-YET-SET        VALUE "N".
000710     10  RWTC-OLD-TEXT-ROUTE-NUMBER    PIC X(20).
000720     10  RWTC-CHANGED-FIELD            PIC X(150).
000730     10  RWTC-OLD-VALUE-FIELD          PIC X(150).
000740     10  FILLER                        PIC X(04).
