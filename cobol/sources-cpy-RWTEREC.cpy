000010*****************************************************************
000020* COPYBOOK      RWTEREC
000030* RAIL ROUTE STAGING - CANDIDATE ROUTE RECORD (IN AND OUT SIDE)
000040*****************************************************************
000050* I-O FORMAT: RWTE-RECORD
000060* USED BY RWTMCLSF FOR FILE RWTIN (INPUT SIDE POPULATED ONLY),
000070* FILE RWTOUT (BOTH SIDES POPULATED) AND THE IN-MEMORY ROUTE
000080* TABLE, AND BY RWTSRT00 FOR ITS TABLE PARAMETER.
000090*****************************************************************
000100* HISTORY OF MODIFICATION:
000110*****************************************************************
000120* RWT0002 14/10/25 PJL - NEW ROUTES PRJ PHASE 1
000130*                      - INITIAL VERSION, CARRIES THE ROUTE-RF
000140*                        FEED LAYOUT STRAIGHT ACROSS AS RWTE-IN.
000150* RWT0009 23/10/25 PJL - NEW ROUTES PRJ PHASE 1
000160*                      - ADDED RWTE-OUT FOR THE FOUR DERIVED
000170*                        CLASSIFICATION FIELDS.
000180* RWT0017 05/11/25 SKT - NEW ROUTES PRJ PHASE 1
000190*                      - PADDED BOTH SIDES TO A ROUND RECORD
000200*                        LENGTH.  RAISED THE WARD OF THE FUTURE
000210*                        CO-ORDINATOR WHO WILL WANT A FLAG BYTE.
000211* RWT0018 07/11/25 SKT - NEW ROUTES PRJ PHASE 1
000212*                      - BUMPED THIS MEMBER'S LEVELS FROM 05/10/
000213*                        15 TO 15/20/25 SO IT NESTS UNDER THE
000214*                        10-LEVEL WS-RE-DATA GROUP IN RWTTAB -
000215*                        THE OLD 05 TOP LEVEL LEFT THAT GROUP
000216*                        WITH NO ELEMENTARY ITEMS UNDER IT.
000217*****************************************************************
000230*
000240 15  RWTE-IN-RAW                    PIC X(324).
000250*    RWT0017 SUPERSEDED - 05  RWTE-IN-RAW  PIC X(320).
000260*
000270 15  RWTE-IN REDEFINES RWTE-IN-RAW.
000280*        ROUTE-RF - ONE PER CANDIDATE ROUTE, AS STAGED UPSTREAM.
000290     20  RWTE-TYPE-OF-TRANSPORTATION PIC X(20).
000300*        TRANSPORT DIRECTION - "ЭКСПОРТ" / "ИМПОРТ"
000310     20  RWTE-TEXT-ROUTE-NUMBER      PIC X(20).
000320*        ROUTE IDENTIFIER TEXT, UNIQUE WITHIN THE IN-SCOPE SLICE
000330     20  RWTE-TEXT-ROUTE-NUMBER-CNT  PIC 9(04).
000340*        OCCURRENCE COUNT UPSTREAM - ONLY VALUE 1 IS IN SCOPE
000350     20  RWTE-ROUTE-MIN-DATE         PIC X(10).
000360*        FIRST-SHIPMENT DATE, ISO YYYY-MM-DD, TIME PART DROPPED
000370     20  RWTE-ROUTE-MIN-DATE-P REDEFINES RWTE-ROUTE-MIN-DATE.
000380         25  RWTE-RMD-CCYY           PIC X(04).
000390         25  FILLER                  PIC X(01).
000400         25  RWTE-RMD-MM             PIC X(02).
000410         25  FILLER                  PIC X(01).
000420         25  RWTE-RMD-DD             PIC X(02).
000430     20  RWTE-ROUTE-MONTH            PIC 9(02).
000440*        MONTH OF THE ROUTE - INFORMATIONAL, PASSED THROUGH
000450     20  RWTE-ROUTE-YEAR             PIC 9(04).
000460*        YEAR OF THE ROUTE - INFORMATIONAL, PASSED THROUGH
000470     20  RWTE-DEPARTURE-STATION-CODE PIC X(05).
000480*        DEPARTURE STATION CODE - KEY FIELD 1
000490     20  RWTE-DEPARTURE-STATION-NAME PIC X(30).
000500     20  RWTE-DEPARTURE-REGION       PIC X(30).
000510     20  RWTE-DESTINATION-STATION-CODE PIC X(05).
000520*        DESTINATION STATION CODE - KEY FIELD 2
000530     20  RWTE-DESTINATION-STATION-NAME PIC X(30).
000540     20  RWTE-DESTINATION-REGION     PIC X(30).
000550     20  RWTE-PAYER-UNIFIED          PIC X(40).
000560*        UNIFIED TARIFF PAYER NAME - KEY FIELD 3, ALSO ITS OWN
000570*        DISPLAY VALUE
000580     20  RWTE-SHIPPER-OKPO           PIC X(12).
000590*        SHIPPER ORG CODE - KEY FIELD 4
000600     20  RWTE-SHIPPER-NAME           PIC X(30).
000610     20  RWTE-CONSIGNEE-OKPO         PIC X(12).
000620*        CONSIGNEE ORG CODE - KEY FIELD 5
000630     20  RWTE-CONSIGNEE-NAME         PIC X(30).
000640     20  RWTE-TEU                    PIC 9(06).
000650*        CONTAINER VOLUME IN TEU - PASSED THROUGH
000660     20  FILLER                      PIC X(04).
000670*
000680 15  RWTE-OUT-RAW                    PIC X(342).
000690*    RWT0017 SUPERSEDED - 05  RWTE-OUT-RAW PIC X(340).
000700*
000710 15  RWTE-OUT REDEFINES RWTE-OUT-RAW.
000720*        FOUR FIELDS DERIVED BY RWTMCLSF / RWTCMPR0 - SPACES ON
000730*        THE ROUTE-RF SIDE, SET ONLY AFTER THE ANALYZE STEP.
000740     20  RWTE-CATEGORY-ROUTE         PIC X(20).
000750*        "НОВЫЙ МАРШРУТ" OR "ИЗМЕНЕНИЕ В МАРШРУТЕ"
000760     20  RWTE-OLD-TEXT-ROUTE-NUMBER  PIC X(20).
000770*        TEXT-ROUTE-NUMBER OF THE MATCHED EARLIER ROUTE
000780     20  RWTE-CHANGED-FIELD          PIC X(150).
000790*        COMMA-LIST OF KEY FIELDS THAT DIFFER FROM THE MATCH
000800     20  RWTE-OLD-VALUE-FIELD        PIC X(150).
000810*        COMMA-LIST OF THE MATCHED ROUTE'S DISPLAY VALUES FOR
000820*        THOSE CHANGED KEY FIELDS, SAME ORDER AS CHANGED-FIELD
000830     20  FILLER                      PIC X(02).
