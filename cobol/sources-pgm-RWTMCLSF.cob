000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040 PROGRAM-ID.     RWTMCLSF IS INITIAL.
000050 AUTHOR.         P J LACHLAN.
000060 INSTALLATION.   RAIL FREIGHT SETTLEMENTS - APPLICATIONS.
000070 DATE-WRITTEN.   18 MAR 1991.
000080 DATE-COMPILED.
000090 SECURITY.       INTERNAL USE ONLY.
000100*
000110*DESCRIPTION : MAIN BATCH DRIVER FOR THE ROUTE CLASSIFICATION RUN.
000120*              LOADS THE IN-SCOPE CANDIDATE ROUTES (ROUTE-RF,
000130*              OCCURRENCE COUNT 1), SORTS THEM, RUNS THE BACKWARD
000140*              COMPARISON SCAN AGAINST EARLIER ROUTES, AND WRITES
000150*              THE CLASSIFIED RESULT TO ROUTE-OUT PLUS AN AUDIT
000160*              CSV SNAPSHOT.  RUN-LOG COUNTS GO TO THE JOB LOG.
000170*
000180*****************************************************************
000190* HISTORY OF MODIFICATION:
000200*****************************************************************
000210* -NONE-  18/03/1991 PJL    - INITIAL VERSION.  DAILY RECON QUEUE
000220*                             PROCESSOR - PURGE, LOAD, SORT, AGE,
000230*                             WRITE.  THE SHAPE THIS PROGRAM STILL
000240*                             FOLLOWS.
000250* RF9804  11/12/1998 MKH    - Y2K: RECON DATE WINDOW EXPANDED TO
000260*                             HOLD A 4-DIGIT YEAR THROUGHOUT.
000270* RF1604  14/11/2016 DKO    - RENAMED FROM RWTVRECN TO RWTMCLSF
000280*                             WHEN THE RECON SUITE WAS RETIRED AND
000290*                             THIS SHELL WAS PICKED UP FOR THE
000300*                             ROUTE WORK.
000310* RWT0007 19/10/2025 PJL    - NEW ROUTES PRJ PHASE 1
000320*                           - INITIAL ROUTE-CLASSIFICATION BUILD.
000330*                             FETCH/PREPARE/ANALYZE/WRITE STEPS
000340*                             REPLACE THE OLD RECON LOGIC.
000350* RWT0010 24/10/2025 PJL    - NEW ROUTES PRJ PHASE 1
000360*                           - ADDED THE AUDIT CSV SNAPSHOT WRITE
000370*                             AHEAD OF THE ROUTE-OUT LOAD.
000380* RWT0016 04/11/2025 SKT    - NEW ROUTES PRJ PHASE 1
000390*                           - A300 NOW STOPS THE RUN CLEANLY (LOG
000400*                             AND GOBACK) WHEN NO IN-SCOPE ROUTES
000410*                             ARE FOUND, RATHER THAN FALLING INTO
000420*                             B100 WITH AN EMPTY TABLE.
000421* RWT0018 07/11/2025 SKT    - NEW ROUTES PRJ PHASE 1
000422*                           - UPSI-1'S ON/OFF CONDITION NAMES WERE
000423*                             COPIED FROM UPSI-0 (U0-ON/U0-OFF
000424*                             TWICE).  RENAMED TO U1-ON/U1-OFF.
000425*                             ALSO SWITCHED THE C200 CALL TO
000426*                             RWTCMPR0 TO PASS THE SINGLE
000427*                             WS-COMPARE-PARM GROUP, MATCHING
000428*                             RWTCMPR0'S NEW LK-COMPARE-PARM
000429*                             LINKAGE PARAMETER.
000430*****************************************************************
000440*
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-AS400.
000480 OBJECT-COMPUTER. IBM-AS400.
000490 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000500                  UPSI-0 IS UPSI-SWITCH-0
000510                    ON  STATUS IS U0-ON
000520                    OFF STATUS IS U0-OFF
000530                  UPSI-1 IS UPSI-SWITCH-1
000540                    ON  STATUS IS U1-ON
000550                    OFF STATUS IS U1-OFF.
000560*
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT RWTIN-FILE  ASSIGN TO DATABASE-RWTIN
000600            ORGANIZATION IS LINE SEQUENTIAL
000610            ACCESS MODE IS SEQUENTIAL
000620            FILE STATUS IS WS-FS-RWTIN.
000630     SELECT RWTOUT-FILE ASSIGN TO DATABASE-RWTOUT
000640            ORGANIZATION IS LINE SEQUENTIAL
000650            ACCESS MODE IS SEQUENTIAL
000660            FILE STATUS IS WS-FS-RWTOUT.
000670     SELECT RWTAUD-FILE ASSIGN TO DATABASE-RWTAUD
000680            ORGANIZATION IS LINE SEQUENTIAL
000690            ACCESS MODE IS SEQUENTIAL
000700            FILE STATUS IS WS-FS-RWTAUD.
000710*
000720 DATA DIVISION.
000730 FILE SECTION.
000740*
000750 FD  RWTIN-FILE
000760     LABEL RECORDS ARE OMITTED.
000770 01  RWTIN-REC                      PIC X(324).
000780*        ONE ROUTE-RF ROW - SAME SHAPE AS RWTE-IN-RAW IN RWTEREC.
000790*
000800 FD  RWTOUT-FILE
000810     LABEL RECORDS ARE OMITTED.
000820 01  RWTOUT-REC.
000830     05  RWTOUT-IN-PART              PIC X(324).
000840     05  RWTOUT-OUT-PART              PIC X(342).
000850*
000860 FD  RWTAUD-FILE
000870     LABEL RECORDS ARE OMITTED.
000880 01  RWTAUD-REC                      PIC X(700).
000890*
000900 WORKING-STORAGE SECTION.
000910*
000920 01  F                              PIC X(24) VALUE
000930     "** PROGRAM RWTMCLSF **".
000940*
000950 01  WS-FILE-STATUSES.
000960     05  WS-FS-RWTIN                PIC X(02).
000970     05  WS-FS-RWTOUT                PIC X(02).
000980     05  WS-FS-RWTAUD                PIC X(02).
000985     05  FILLER                     PIC X(02).
000990*
001000 01  WS-CONTROL-SWITCHES.
001010     05  WS-EOF-SW                  PIC X(01) VALUE "N".
001020         88  WS-EOF-YES                       VALUE "Y".
001030         88  WS-EOF-NO                        VALUE "N".
001040     05  WS-MATCH-FOUND-SW          PIC X(01) VALUE "N".
001050         88  WS-MATCH-FOUND-YES               VALUE "Y".
001060         88  WS-MATCH-FOUND-NO                VALUE "N".
001070     05  WS-CONTINUE-SW             PIC X(01) VALUE "Y".
001080         88  WS-CONTINUE-YES                  VALUE "Y".
001090         88  WS-CONTINUE-NO                   VALUE "N".
001095     05  FILLER                     PIC X(02).
001100*
001110 01  WS-COUNTERS.
001120     05  WS-READ-COUNT               PIC 9(06) COMP.
001130     05  WS-ROUTE-COUNT              PIC 9(04) COMP.
001140     05  WS-WRITE-COUNT               PIC 9(06) COMP.
001145     05  FILLER                     PIC X(02).
001150*
001160 01  WS-SUBSCRIPTS.
001170     05  WS-I                       PIC 9(04) COMP.
001180     05  WS-J                       PIC 9(04) COMP.
001190     05  WS-K                       PIC 9(04) COMP.
001195     05  FILLER                     PIC X(02).
001200*
001210 01  WS-ABEND-INFO.
001220     05  WS-ABEND-LINE              PIC X(80).
001230     05  WS-ABEND-FIELDS REDEFINES WS-ABEND-LINE.
001240         10  WS-ABEND-PGM            PIC X(08).
001250         10  FILLER                  PIC X(02).
001260         10  WS-ABEND-PARA           PIC X(30).
001270         10  FILLER                  PIC X(02).
001280         10  WS-ABEND-RSN             PIC X(38).
001290*
001300 01  WS-RUN-DATE-WORK.
001310     05  WS-RD-DATE                  PIC 9(06).
001320     05  WS-RD-DATE-PARTS REDEFINES WS-RD-DATE.
001330         10  WS-RD-YY                 PIC 9(02).
001340         10  WS-RD-MM                 PIC 9(02).
001350         10  WS-RD-DD                 PIC 9(02).
001360*
001370 01  WS-COUNT-DISPLAY.
001380     05  WS-CD-COUNT                 PIC 9(06).
001390     05  WS-CD-COUNT-ED REDEFINES WS-CD-COUNT
001400                                    PIC ZZZ,ZZ9.
001410*
001420 01  WS-AUD-LINE                    PIC X(700).
001430*
001440 01  WS-ROUTE-TABLE-AREA.
001450     COPY RWTTAB.
001460*
001470 01  WS-COMPARE-PARM.
001480     COPY RWTLDA.
001490*
001500     COPY RWTPARM.
001510*
001520*****************************************************************
001530 PROCEDURE DIVISION.
001540*****************************************************************
001550 MAIN-MODULE.
001560     PERFORM A000-START-PROGRAM-ROUTINE
001570        THRU A999-START-PROGRAM-ROUTINE-EX.
001580     PERFORM B000-MAIN-PROCESSING
001590        THRU B999-MAIN-PROCESSING-EX.
001600     PERFORM Z000-END-PROGRAM-ROUTINE
001610        THRU Z999-END-PROGRAM-ROUTINE-EX.
001620 GOBACK.
001630*
001640*----------------------------------------------------------------*
001650 A000-START-PROGRAM-ROUTINE.
001660*----------------------------------------------------------------*
001670     SET UPSI-SWITCH-0 TO OFF.
001680     SET UPSI-SWITCH-1 TO OFF.
001690     MOVE ZERO TO WS-READ-COUNT WS-ROUTE-COUNT WS-WRITE-COUNT.
001700     SET WS-CONTINUE-YES TO TRUE.
001710     ACCEPT WS-RD-DATE FROM DATE.
001720*
001730 A999-START-PROGRAM-ROUTINE-EX.
001740     EXIT.
001750*
001760*----------------------------------------------------------------*
001770 B000-MAIN-PROCESSING.
001780*----------------------------------------------------------------*
001790     PERFORM A100-PURGE-OUTPUT-FILE
001800        THRU A199-PURGE-OUTPUT-FILE-EX.
001810     PERFORM A200-FETCH-CANDIDATE-ROUTES
001820        THRU A299-FETCH-CANDIDATE-ROUTES-EX.
001830     PERFORM A300-CHECK-FETCH-COUNT
001840        THRU A399-CHECK-FETCH-COUNT-EX.
001850     IF WS-CONTINUE-YES
001860        PERFORM B100-PREPARE-ROUTE-TABLE
001870           THRU B199-PREPARE-ROUTE-TABLE-EX
001880        PERFORM C100-ANALYZE-ROUTE-TABLE
001890           THRU C199-ANALYZE-ROUTE-TABLE-EX
001900        PERFORM D100-WRITE-ROUTE-TABLE
001910           THRU D199-WRITE-ROUTE-TABLE-EX
001920     END-IF.
001930     PERFORM Y500-LOG-ROW-COUNTS
001940        THRU Y599-LOG-ROW-COUNTS-EX.
001950*
001960 B999-MAIN-PROCESSING-EX.
001970     EXIT.
001980*
001990*----------------------------------------------------------------*
002000* STEP 1 - PURGE.  FULL-REFRESH SEMANTICS - ROUTE-OUT IS REBUILT
002010* FROM NOTHING EVERY RUN, SO AN OPEN OUTPUT/CLOSE IS SUFFICIENT.
002020*----------------------------------------------------------------*
002030 A100-PURGE-OUTPUT-FILE.
002040     OPEN OUTPUT RWTOUT-FILE.
002050     IF WS-FS-RWTOUT NOT = "00"
002060        MOVE "A100-PURGE-OUTPUT-FILE" TO WS-ABEND-PARA
002070        MOVE "UNABLE TO PURGE RWTOUT-FILE" TO WS-ABEND-RSN
002080        PERFORM Y900-ABNORMAL-TERMINATION
002090     END-IF.
002100     CLOSE RWTOUT-FILE.
002110*
002120 A199-PURGE-OUTPUT-FILE-EX.
002130     EXIT.
002140*
002150*----------------------------------------------------------------*
002160* STEP 2 - FETCH.  ONLY ROWS WITH TEXT-ROUTE-NUMBER-CNT = 1 ARE
002170* IN SCOPE - THE REST ARE SKIPPED AS THEY ARE LOADED.
002180*----------------------------------------------------------------*
002190 A200-FETCH-CANDIDATE-ROUTES.
002200     OPEN INPUT RWTIN-FILE.
002210     IF WS-FS-RWTIN NOT = "00"
002220        MOVE "A200-FETCH-CANDIDATE-ROUTES" TO WS-ABEND-PARA
002230        MOVE "UNABLE TO OPEN RWTIN-FILE" TO WS-ABEND-RSN
002240        PERFORM Y900-ABNORMAL-TERMINATION
002250     END-IF.
002260     SET WS-EOF-NO TO TRUE.
002270     READ RWTIN-FILE INTO RWTIN-REC
002280        AT END SET WS-EOF-YES TO TRUE
002290     END-READ.
002300     PERFORM A210-LOAD-ONE-ROUTE
002310        THRU A219-LOAD-ONE-ROUTE-EX
002320        UNTIL WS-EOF-YES.
002330     CLOSE RWTIN-FILE.
002340*
002350 A299-FETCH-CANDIDATE-ROUTES-EX.
002360     EXIT.
002370*
002380 A210-LOAD-ONE-ROUTE.
002390     ADD 1 TO WS-READ-COUNT.
002400     IF WS-ROUTE-COUNT < 5000
002410        ADD 1 TO WS-ROUTE-COUNT
002420        MOVE RWTIN-REC TO RWTE-IN-RAW (WS-ROUTE-COUNT)
002430        IF RWTE-TEXT-ROUTE-NUMBER-CNT (WS-ROUTE-COUNT) NOT = 1
002440           SUBTRACT 1 FROM WS-ROUTE-COUNT
002450        END-IF
002460     END-IF.
002470     READ RWTIN-FILE INTO RWTIN-REC
002480        AT END SET WS-EOF-YES TO TRUE
002490     END-READ.
002500*
002510 A219-LOAD-ONE-ROUTE-EX.
002520     EXIT.
002530*
002540*----------------------------------------------------------------*
002550 A300-CHECK-FETCH-COUNT.
002560*----------------------------------------------------------------*
002570     IF WS-ROUTE-COUNT = 0
002580        DISPLAY "RWTMCLSF - NO IN-SCOPE ROUTES FOUND - RUN STOPS"
002590        SET WS-CONTINUE-NO TO TRUE
002600     END-IF.
002610*
002620 A399-CHECK-FETCH-COUNT-EX.
002630     EXIT.
002640*
002650*----------------------------------------------------------------*
002660* STEP 3 - PREPARE.  DELEGATED WHOLESALE TO RWTSRT00, WHICH
002670* DERIVES THE SORT KEYS, SETS THE DEFAULT OUTPUT FIELDS AND
002680* SORTS THE TABLE IN PLACE.
002690*----------------------------------------------------------------*
002700 B100-PREPARE-ROUTE-TABLE.
002710     CALL "RWTSRT00" USING WS-ROUTE-COUNT
002720                            WS-ROUTE-TABLE-AREA.
002730*
002740 B199-PREPARE-ROUTE-TABLE-EX.
002750     EXIT.
002760*
002770*----------------------------------------------------------------*
002780* STEP 4 - ANALYZE.  FOR EACH ROW FROM THE SECOND ONWARD, SCAN
002790* BACKWARD THROUGH THE EARLIER ROWS UNTIL RWTCMPR0 RETURNS A
002800* MATCH OR THE TABLE TOP IS REACHED.
002810*----------------------------------------------------------------*
002820 C100-ANALYZE-ROUTE-TABLE.
002830     PERFORM C110-ANALYZE-ONE-ROUTE
002840        THRU C119-ANALYZE-ONE-ROUTE-EX
002850        VARYING WS-I FROM 2 BY 1
002860           UNTIL WS-I > WS-ROUTE-COUNT.
002870*
002880 C199-ANALYZE-ROUTE-TABLE-EX.
002890     EXIT.
002900*
002910 C110-ANALYZE-ONE-ROUTE.
002920     PERFORM C120-BUILD-I-KEY
002930        THRU C129-BUILD-I-KEY-EX.
002940     MOVE "N" TO RWTC-OLD-ROUTE-FILLED.
002950     SET WS-MATCH-FOUND-NO TO TRUE.
002960     COMPUTE WS-J = WS-I - 1.
002970     PERFORM C200-SCAN-EARLIER-ROUTES
002980        THRU C299-SCAN-EARLIER-ROUTES-EX
002990        UNTIL WS-J < 1 OR WS-MATCH-FOUND-YES.
003000     IF WS-MATCH-FOUND-YES
003010        MOVE RWTP-CATEGORY-CHANGED TO RWTE-CATEGORY-ROUTE (WS-I)
003020     END-IF.
003030     MOVE RWTC-OLD-TEXT-ROUTE-NUMBER
003040        TO RWTE-OLD-TEXT-ROUTE-NUMBER (WS-I).
003050     MOVE RWTC-CHANGED-FIELD TO RWTE-CHANGED-FIELD (WS-I).
003060     MOVE RWTC-OLD-VALUE-FIELD TO RWTE-OLD-VALUE-FIELD (WS-I).
003070*
003080 C119-ANALYZE-ONE-ROUTE-EX.
003090     EXIT.
003100*
003110 C120-BUILD-I-KEY.
003120     MOVE RWTE-TYPE-OF-TRANSPORTATION (WS-I)
003130        TO RWTC-I-TYPE-OF-TRANSPORTATION.
003140     MOVE RWTE-TEXT-ROUTE-NUMBER (WS-I)
003150        TO RWTC-I-TEXT-ROUTE-NUMBER.
003160     MOVE RWTE-ROUTE-MIN-DATE (WS-I)    TO RWTC-I-ROUTE-MIN-DATE.
003170     MOVE RWTE-DEPARTURE-STATION-CODE (WS-I)
003180        TO RWTC-I-DEPARTURE-STATION-CODE.
003190     MOVE RWTE-DEPARTURE-STATION-NAME (WS-I)
003200        TO RWTC-I-DEPARTURE-STATION-NAME.
003210     MOVE RWTE-DESTINATION-STATION-CODE (WS-I)
003220        TO RWTC-I-DESTINATION-STATION-CODE.
003230     MOVE RWTE-DESTINATION-STATION-NAME (WS-I)
003240        TO RWTC-I-DESTINATION-STATION-NAME.
003250     MOVE RWTE-PAYER-UNIFIED (WS-I)     TO RWTC-I-PAYER-UNIFIED.
003260     MOVE RWTE-SHIPPER-OKPO (WS-I)      TO RWTC-I-SHIPPER-OKPO.
003270     MOVE RWTE-SHIPPER-NAME (WS-I)      TO RWTC-I-SHIPPER-NAME.
003280     MOVE RWTE-CONSIGNEE-OKPO (WS-I)    TO RWTC-I-CONSIGNEE-OKPO.
003290     MOVE RWTE-CONSIGNEE-NAME (WS-I)    TO RWTC-I-CONSIGNEE-NAME.
003300*
003310 C129-BUILD-I-KEY-EX.
003320     EXIT.
003330*
003340 C200-SCAN-EARLIER-ROUTES.
003350     PERFORM C210-BUILD-J-KEY
003360        THRU C219-BUILD-J-KEY-EX.
003370     CALL "RWTCMPR0" USING WS-COMPARE-PARM.
003410     IF RWTC-MATCH-YES
003420        SET WS-MATCH-FOUND-YES TO TRUE
003430     END-IF.
003440     SUBTRACT 1 FROM WS-J.
003450*
003460 C299-SCAN-EARLIER-ROUTES-EX.
003470     EXIT.
003480*
003490 C210-BUILD-J-KEY.
003500     MOVE RWTE-TYPE-OF-TRANSPORTATION (WS-J)
003510        TO RWTC-J-TYPE-OF-TRANSPORTATION.
003520     MOVE RWTE-TEXT-ROUTE-NUMBER (WS-J)
003530        TO RWTC-J-TEXT-ROUTE-NUMBER.
003540     MOVE RWTE-ROUTE-MIN-DATE (WS-J)    TO RWTC-J-ROUTE-MIN-DATE.
003550     MOVE RWTE-DEPARTURE-STATION-CODE (WS-J)
003560        TO RWTC-J-DEPARTURE-STATION-CODE.
003570     MOVE RWTE-DEPARTURE-STATION-NAME (WS-J)
003580        TO RWTC-J-DEPARTURE-STATION-NAME.
003590     MOVE RWTE-DESTINATION-STATION-CODE (WS-J)
003600        TO RWTC-J-DESTINATION-STATION-CODE.
003610     MOVE RWTE-DESTINATION-STATION-NAME (WS-J)
003620        TO RWTC-J-DESTINATION-STATION-NAME.
003630     MOVE RWTE-PAYER-UNIFIED (WS-J)     TO RWTC-J-PAYER-UNIFIED.
003640     MOVE RWTE-SHIPPER-OKPO (WS-J)      TO RWTC-J-SHIPPER-OKPO.
003650     MOVE RWTE-SHIPPER-NAME (WS-J)      TO RWTC-J-SHIPPER-NAME.
003660     MOVE RWTE-CONSIGNEE-OKPO (WS-J)    TO RWTC-J-CONSIGNEE-OKPO.
003670     MOVE RWTE-CONSIGNEE-NAME (WS-J)    TO RWTC-J-CONSIGNEE-NAME.
003680*
003690 C219-BUILD-J-KEY-EX.
003700     EXIT.
003710*
003720*----------------------------------------------------------------*
003730* STEP 5 - WRITE.  EVERY ROW GOES TO ROUTE-OUT; THE SAME FIELD
003740* CONTENT ALSO GOES TO THE AUDIT CSV SNAPSHOT AHEAD OF IT.
003750*----------------------------------------------------------------*
003760 D100-WRITE-ROUTE-TABLE.
003770     OPEN OUTPUT RWTOUT-FILE.
003780     IF WS-FS-RWTOUT NOT = "00"
003790        MOVE "D100-WRITE-ROUTE-TABLE" TO WS-ABEND-PARA
003800        MOVE "UNABLE TO OPEN RWTOUT-FILE" TO WS-ABEND-RSN
003810        PERFORM Y900-ABNORMAL-TERMINATION
003820     END-IF.
003830     OPEN OUTPUT RWTAUD-FILE.
003840     IF WS-FS-RWTAUD NOT = "00"
003850        MOVE "D100-WRITE-ROUTE-TABLE" TO WS-ABEND-PARA
003860        MOVE "UNABLE TO OPEN RWTAUD-FILE" TO WS-ABEND-RSN
003870        PERFORM Y900-ABNORMAL-TERMINATION
003880     END-IF.
003890     PERFORM D200-WRITE-ONE-ROUTE
003900        THRU D299-WRITE-ONE-ROUTE-EX
003910        VARYING WS-K FROM 1 BY 1
003920           UNTIL WS-K > WS-ROUTE-COUNT.
003930     CLOSE RWTOUT-FILE.
003940     CLOSE RWTAUD-FILE.
003950*
003960 D199-WRITE-ROUTE-TABLE-EX.
003970     EXIT.
003980*
003990 D200-WRITE-ONE-ROUTE.
004000     PERFORM D300-BUILD-AUDIT-LINE
004010        THRU D399-BUILD-AUDIT-LINE-EX.
004020     WRITE RWTAUD-REC FROM WS-AUD-LINE.
004030     MOVE RWTE-IN-RAW (WS-K)  TO RWTOUT-IN-PART.
004040     MOVE RWTE-OUT-RAW (WS-K) TO RWTOUT-OUT-PART.
004050     WRITE RWTOUT-REC.
004060     ADD 1 TO WS-WRITE-COUNT.
004070*
004080 D299-WRITE-ONE-ROUTE-EX.
004090     EXIT.
004100*
004110*----------------------------------------------------------------*
004120* BUILDS ONE CSV LINE - SAME FIELD CONTENT AND ORDER AS ROUTE-OUT,
004130* FIXED-WIDTH COLUMNS SEPARATED BY COMMAS (NO TRIM, NO QUOTING).
004140*----------------------------------------------------------------*
004150 D300-BUILD-AUDIT-LINE.
004160     MOVE SPACES TO WS-AUD-LINE.
004170     STRING RWTE-TYPE-OF-TRANSPORTATION (WS-K) DELIMITED BY SIZE
004180            "," DELIMITED BY SIZE
004190            RWTE-TEXT-ROUTE-NUMBER (WS-K) DELIMITED BY SIZE
004200            "," DELIMITED BY SIZE
004210            RWTE-TEXT-ROUTE-NUMBER-CNT (WS-K) DELIMITED BY SIZE
004220            "," DELIMITED BY SIZE
004230            RWTE-ROUTE-MIN-DATE (WS-K) DELIMITED BY SIZE
004240            "," DELIMITED BY SIZE
004250            RWTE-ROUTE-MONTH (WS-K) DELIMITED BY SIZE
004260            "," DELIMITED BY SIZE
004270            RWTE-ROUTE-YEAR (WS-K) DELIMITED BY SIZE
004280            "," DELIMITED BY SIZE
004290            RWTE-DEPARTURE-STATION-CODE (WS-K) DELIMITED BY SIZE
004300            "," DELIMITED BY SIZE
004310            RWTE-DEPARTURE-STATION-NAME (WS-K) DELIMITED BY SIZE
004320            "," DELIMITED BY SIZE
004330            RWTE-DEPARTURE-REGION (WS-K) DELIMITED BY SIZE
004340            "," DELIMITED BY SIZE
004350            RWTE-DESTINATION-STATION-CODE (WS-K) DELIMITED BY SIZE
004360            "," DELIMITED BY SIZE
004370            RWTE-DESTINATION-STATION-NAME (WS-K) DELIMITED BY SIZE
004380            "," DELIMITED BY SIZE
004390            RWTE-DESTINATION-REGION (WS-K) DELIMITED BY SIZE
004400            "," DELIMITED BY SIZE
004410            RWTE-PAYER-UNIFIED (WS-K) DELIMITED BY SIZE
004420            "," DELIMITED BY SIZE
004430            RWTE-SHIPPER-OKPO (WS-K) DELIMITED BY SIZE
004440            "," DELIMITED BY SIZE
004450            RWTE-SHIPPER-NAME (WS-K) DELIMITED BY SIZE
004460            "," DELIMITED BY SIZE
004470            RWTE-CONSIGNEE-OKPO (WS-K) DELIMITED BY SIZE
004480            "," DELIMITED BY SIZE
004490            RWTE-CONSIGNEE-NAME (WS-K) DELIMITED BY SIZE
004500            "," DELIMITED BY SIZE
004510            RWTE-TEU (WS-K) DELIMITED BY SIZE
004520            "," DELIMITED BY SIZE
004530            RWTE-CATEGORY-ROUTE (WS-K) DELIMITED BY SIZE
004540            "," DELIMITED BY SIZE
004550            RWTE-OLD-TEXT-ROUTE-NUMBER (WS-K) DELIMITED BY SIZE
004560            "," DELIMITED BY SIZE
004570            RWTE-CHANGED-FIELD (WS-K) DELIMITED BY SIZE
004580            "," DELIMITED BY SIZE
004590            RWTE-OLD-VALUE-FIELD (WS-K) DELIMITED BY SIZE
004600         INTO WS-AUD-LINE.
004610*
004620 D399-BUILD-AUDIT-LINE-EX.
004630     EXIT.
004640*
004650*----------------------------------------------------------------*
004660* STEP 6 - LOG ROW COUNTS AT FETCH, PREPARE AND INSERT.
004670*----------------------------------------------------------------*
004680 Y500-LOG-ROW-COUNTS.
004690     DISPLAY "RWTMCLSF - RUN DATE (YYMMDD) : " WS-RD-DATE.
004700     MOVE WS-READ-COUNT TO WS-CD-COUNT.
004710     DISPLAY "RWTMCLSF - ROWS READ      : " WS-CD-COUNT-ED.
004720     MOVE WS-ROUTE-COUNT TO WS-CD-COUNT.
004730     DISPLAY "RWTMCLSF - ROWS IN SCOPE  : " WS-CD-COUNT-ED.
004740     MOVE WS-WRITE-COUNT TO WS-CD-COUNT.
004750     DISPLAY "RWTMCLSF - ROWS WRITTEN   : " WS-CD-COUNT-ED.
004760*
004770 Y599-LOG-ROW-COUNTS-EX.
004780     EXIT.
004790*
004800*----------------------------------------------------------------*
004810 Z000-END-PROGRAM-ROUTINE.
004820*----------------------------------------------------------------*
004830     CONTINUE.
004840*
004850 Z999-END-PROGRAM-ROUTINE-EX.
004860     EXIT.
004870*
004880*----------------------------------------------------------------*
004890 Y900-ABNORMAL-TERMINATION.
004900*----------------------------------------------------------------*
004910     MOVE "RWTMCLSF" TO WS-ABEND-PGM.
004920     DISPLAY WS-ABEND-LINE.
004930     SET UPSI-SWITCH-0 TO ON.
004940     GOBACK.
